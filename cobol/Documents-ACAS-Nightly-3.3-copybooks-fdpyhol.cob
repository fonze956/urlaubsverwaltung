000100*
000200*  FD FOR PUBLIC-HOLIDAY CALENDAR FILE.
000300* 06/12/25 VBC - CREATED.
000400*
000500 FD  PY-HOLIDAY-FILE.
000600 COPY "wspyhol.cob".
000700*
