000100*******************************************************************
000200*                                                                  *
000300*             EMAIL ADDRESS FORMAT CHECK - PY710                  *
000400*        NORMALIZES (TRIM + LOWERCASE) AND VALIDATES THE          *
000500*        SYNTACTIC FORMAT OF AN EMAIL ADDRESS AGAINST THE         *
000600*        FIXED FORMAT RULE - NO ACTUAL DELIVERY IS ATTEMPTED.     *
000700*                                                                  *
000800*******************************************************************
000900*
001000 IDENTIFICATION          DIVISION.
001100*================================
001200*
001300 PROGRAM-ID.              PY710.
001400 AUTHOR.                  VINCENT B COEN FBCS, FIDM, FIDPM.
001500 INSTALLATION.            APPLEWOOD COMPUTERS.
001600 DATE-WRITTEN.            04/03/89.
001700 DATE-COMPILED.
001800 SECURITY.                COPYRIGHT (C) 1989-2026 & LATER, VINCENT
001900                           BRYAN COEN.  DISTRIBUTED UNDER THE GNU
002000                           GENERAL PUBLIC LICENSE.  SEE THE FILE
002100                           COPYING FOR DETAILS.
002200*
002300*    REMARKS.             PERSON INTAKE - EMAIL FORMAT VETTING.
002400*                         READS A LIST OF CANDIDATE EMAIL ADDRESSES
002500*                         AND WRITES BACK EACH ONE WITH A VALID /
002600*                         INVALID FLAG SET AGAINST THE SHOP'S FIXED
002700*                         ADDRESS FORMAT RULE.  DOES NOT ATTEMPT
002800*                         ANY MAIL DELIVERY OR MX LOOKUP.
002900*
003000*    VERSION.             SEE WS-PROG-NAME IN WS.
003100*
003200*    CALLED MODULES.      NONE.
003300*
003400*    FILES USED :
003500*                         PYECKI.  EMAIL CHECK LIST (IN).
003600*                         PYECKO.  EMAIL CHECK RESULT (OUT).
003700*
003800* CHANGES:
003900* 04/03/89 VBC - 1.0.00 CREATED FOR THE LEAVE/VACATION PERSON
004000*                       INTAKE - LIFTED THE ADDRESS SYNTAX RULE
004100*                       FROM THE SITE MAIL RELAY'S OWN CHECKER.
004200* 21/07/90 VBC -    .01 ATOM CHARACTER CLASS WIDENED TO INCLUDE
004300*                       THE FULL SITE PUNCTUATION SET, NOT JUST
004400*                       LETTERS AND DIGITS.
004500* 09/02/93 RJC -    .02 DOMAIN LABEL AND TLD NOW CHECKED
004600*                       SEPARATELY - TLD MUST BE PLAIN A-Z ONLY.
004700* 28/09/98 VBC - Y2K   NO DATE FIELDS IN THIS PROGRAM - CHANGE
004800*                       LOG ENTRY MADE FOR THE Y2K AUDIT ANYWAY,
004900*                       NOTHING TO CORRECT.
005000* 12/05/03 FTM -    .03 LOCAL AND DOMAIN PARTS NOW REQUIRED NON
005100*                       -BLANK - A BARE "@ADDR" OR "ADDR@" WAS
005200*                       PASSING BEFORE THIS FIX.
005300* 20/10/09 VBC -    .04 UMLAUT CHARACTERS (AE/OE/UE/SS) ADDED TO
005400*                       THE LOCAL AND DOMAIN CHARACTER TABLES FOR
005500*                       THE GERMAN OFFICE ROLL-OUT.
005600* 14/10/25 VBC - 3.3.00 REBUILT ONTO THE NEW WSPYECK COPYBOOK SET
005700*                       SHARED WITH PY700.
005800* 05/02/26 VBC - HR-4488 ATOM/LABEL SPLIT NOW USES COUNT-IN SO AN
005900*                       EMPTY ATOM (LEADING, TRAILING OR DOUBLE
006000*                       DOT) IS DETECTED WITHOUT A SEPARATE SCAN.
006100*
006200*************************************************************************
006300*
006400 ENVIRONMENT              DIVISION.
006500*================================
006600*
006700 CONFIGURATION            SECTION.
006800 SPECIAL-NAMES.
006900     C01                  IS TOP-OF-FORM
007000     CLASS WS-LOWER-CLASS     IS "a" THRU "z"
007100     UPSI-0 ON STATUS         IS WS-TEST-RUN
007200            OFF STATUS        IS WS-PRODUCTION-RUN.
007300*
007400 INPUT-OUTPUT              SECTION.
007500 FILE-CONTROL.
007600     COPY "selpyeck.cob".
007700*
007800 DATA                      DIVISION.
007900 FILE SECTION.
008000     COPY "fdpyeck.cob".
008100*
008200 WORKING-STORAGE           SECTION.
008300*----------------------
008400 77  WS-PROG-NAME          PIC X(15) VALUE "PY710 (3.3.00)".
008500*
008600 01  WS-FILE-STATUSES.
008700     03  PY-ECK-IN-STATUS   PIC XX.
008800     03  PY-ECK-OUT-STATUS  PIC XX.
008900     03  FILLER             PIC X(10).
009000*
009100 01  WS-COUNTERS.
009200     03  WS-REC-CNT         BINARY-LONG UNSIGNED VALUE ZERO.
009300     03  WS-VALID-CNT       BINARY-LONG UNSIGNED VALUE ZERO.
009400     03  WS-INVALID-CNT     BINARY-LONG UNSIGNED VALUE ZERO.
009500     03  WS-A               BINARY-SHORT UNSIGNED.
009600     03  WS-START           BINARY-SHORT UNSIGNED.
009700     03  WS-END             BINARY-SHORT UNSIGNED.
009800     03  WS-AT-COUNT        BINARY-SHORT UNSIGNED.
009900     03  FILLER             PIC X(10).
010000*
010100 01  WS-EMAIL-WORK.
010200     03  WS-EMAIL-NORM         PIC X(60).
010300     03  WS-EMAIL-NORM-TBL REDEFINES WS-EMAIL-NORM.
010400         05  WS-EMAIL-NORM-CH  PIC X   OCCURS 60.
010500     03  WS-EMAIL-LEN          BINARY-SHORT UNSIGNED.
010600     03  WS-LOCAL-PART         PIC X(60).
010700     03  WS-LOCAL-LEN          BINARY-SHORT UNSIGNED.
010800     03  WS-DOMAIN-PART        PIC X(60).
010900     03  WS-DOMAIN-LEN         BINARY-SHORT UNSIGNED.
011000     03  FILLER                PIC X(9).
011100*
011200 01  WS-ATOM-TABLE.
011300     03  WS-LOCAL-ATOM         PIC X(60) OCCURS 10.
011400     03  WS-LOCAL-ATOM-LEN     BINARY-SHORT UNSIGNED OCCURS 10.
011500     03  WS-LOCAL-ATOM-CNT     BINARY-SHORT UNSIGNED.
011600     03  FILLER                PIC X(9).
011700*
011800 01  WS-LABEL-TABLE.
011900     03  WS-DOMAIN-LABEL       PIC X(60) OCCURS 10.
012000     03  WS-DOMAIN-LABEL-LEN   BINARY-SHORT UNSIGNED OCCURS 10.
012100     03  WS-DOMAIN-LABEL-CNT   BINARY-SHORT UNSIGNED.
012200     03  FILLER                PIC X(9).
012300*
012400*    LOCAL-PART ATOM CHARACTER CLASS - LETTERS (INCL GERMAN
012500*    UMLAUTS), DIGITS, AND THE SITE'S PUNCTUATION SET.
012600*
012700 01  WS-LOCAL-CHAR-TABLE.
012800     03  WS-LOCAL-CHAR         OCCURS 59 INDEXED BY WS-LC-IDX.
012900         05  WS-LC-VALUE       PIC X.
013000     03  FILLER                PIC X(9).
013100*
013200 01  WS-LOCAL-CHAR-VALUES REDEFINES WS-LOCAL-CHAR-TABLE.
013300     03  FILLER                PIC X   VALUE "a".
013400     03  FILLER                PIC X   VALUE "b".
013500     03  FILLER                PIC X   VALUE "c".
013600     03  FILLER                PIC X   VALUE "d".
013700     03  FILLER                PIC X   VALUE "e".
013800     03  FILLER                PIC X   VALUE "f".
013900     03  FILLER                PIC X   VALUE "g".
014000     03  FILLER                PIC X   VALUE "h".
014100     03  FILLER                PIC X   VALUE "i".
014200     03  FILLER                PIC X   VALUE "j".
014300     03  FILLER                PIC X   VALUE "k".
014400     03  FILLER                PIC X   VALUE "l".
014500     03  FILLER                PIC X   VALUE "m".
014600     03  FILLER                PIC X   VALUE "n".
014700     03  FILLER                PIC X   VALUE "o".
014800     03  FILLER                PIC X   VALUE "p".
014900     03  FILLER                PIC X   VALUE "q".
015000     03  FILLER                PIC X   VALUE "r".
015100     03  FILLER                PIC X   VALUE "s".
015200     03  FILLER                PIC X   VALUE "t".
015300     03  FILLER                PIC X   VALUE "u".
015400     03  FILLER                PIC X   VALUE "v".
015500     03  FILLER                PIC X   VALUE "w".
015600     03  FILLER                PIC X   VALUE "x".
015700     03  FILLER                PIC X   VALUE "y".
015800     03  FILLER                PIC X   VALUE "z".
015900     03  FILLER                PIC X   VALUE "ä".
016000     03  FILLER                PIC X   VALUE "ö".
016100     03  FILLER                PIC X   VALUE "ü".
016200     03  FILLER                PIC X   VALUE "ß".
016300     03  FILLER                PIC X   VALUE "0".
016400     03  FILLER                PIC X   VALUE "1".
016500     03  FILLER                PIC X   VALUE "2".
016600     03  FILLER                PIC X   VALUE "3".
016700     03  FILLER                PIC X   VALUE "4".
016800     03  FILLER                PIC X   VALUE "5".
016900     03  FILLER                PIC X   VALUE "6".
017000     03  FILLER                PIC X   VALUE "7".
017100     03  FILLER                PIC X   VALUE "8".
017200     03  FILLER                PIC X   VALUE "9".
017300     03  FILLER                PIC X   VALUE ",".
017400     03  FILLER                PIC X   VALUE "!".
017500     03  FILLER                PIC X   VALUE "#".
017600     03  FILLER                PIC X   VALUE "$".
017700     03  FILLER                PIC X   VALUE "%".
017800     03  FILLER                PIC X   VALUE "&".
017900     03  FILLER                PIC X   VALUE "'".
018000     03  FILLER                PIC X   VALUE "*".
018100     03  FILLER                PIC X   VALUE "+".
018200     03  FILLER                PIC X   VALUE "/".
018300     03  FILLER                PIC X   VALUE "=".
018400     03  FILLER                PIC X   VALUE "?".
018500     03  FILLER                PIC X   VALUE "^".
018600     03  FILLER                PIC X   VALUE "_".
018700     03  FILLER                PIC X   VALUE "`".
018800     03  FILLER                PIC X   VALUE "{".
018900     03  FILLER                PIC X   VALUE "|".
019000     03  FILLER                PIC X   VALUE "}".
019100     03  FILLER                PIC X   VALUE "~".
019200     03  FILLER                PIC X   VALUE "-".
019300*
019400*    DOMAIN-LABEL CHARACTER CLASS - LETTERS (INCL UMLAUTS),
019500*    DIGITS AND HYPHEN ONLY.  THE FINAL (TLD) LABEL IS CHECKED
019600*    SEPARATELY - PLAIN A-Z ONLY, VIA WS-LOWER-CLASS.
019700*
019800 01  WS-DOMAIN-CHAR-TABLE.
019900     03  WS-DOMAIN-CHAR        OCCURS 41 INDEXED BY WS-DC-IDX.
020000         05  WS-DC-VALUE       PIC X.
020100     03  FILLER                PIC X(9).
020200*
020300 01  WS-DOMAIN-CHAR-VALUES REDEFINES WS-DOMAIN-CHAR-TABLE.
020400     03  FILLER                PIC X   VALUE "a".
020500     03  FILLER                PIC X   VALUE "b".
020600     03  FILLER                PIC X   VALUE "c".
020700     03  FILLER                PIC X   VALUE "d".
020800     03  FILLER                PIC X   VALUE "e".
020900     03  FILLER                PIC X   VALUE "f".
021000     03  FILLER                PIC X   VALUE "g".
021100     03  FILLER                PIC X   VALUE "h".
021200     03  FILLER                PIC X   VALUE "i".
021300     03  FILLER                PIC X   VALUE "j".
021400     03  FILLER                PIC X   VALUE "k".
021500     03  FILLER                PIC X   VALUE "l".
021600     03  FILLER                PIC X   VALUE "m".
021700     03  FILLER                PIC X   VALUE "n".
021800     03  FILLER                PIC X   VALUE "o".
021900     03  FILLER                PIC X   VALUE "p".
022000     03  FILLER                PIC X   VALUE "q".
022100     03  FILLER                PIC X   VALUE "r".
022200     03  FILLER                PIC X   VALUE "s".
022300     03  FILLER                PIC X   VALUE "t".
022400     03  FILLER                PIC X   VALUE "u".
022500     03  FILLER                PIC X   VALUE "v".
022600     03  FILLER                PIC X   VALUE "w".
022700     03  FILLER                PIC X   VALUE "x".
022800     03  FILLER                PIC X   VALUE "y".
022900     03  FILLER                PIC X   VALUE "z".
023000     03  FILLER                PIC X   VALUE "ä".
023100     03  FILLER                PIC X   VALUE "ö".
023200     03  FILLER                PIC X   VALUE "ü".
023300     03  FILLER                PIC X   VALUE "ß".
023400     03  FILLER                PIC X   VALUE "0".
023500     03  FILLER                PIC X   VALUE "1".
023600     03  FILLER                PIC X   VALUE "2".
023700     03  FILLER                PIC X   VALUE "3".
023800     03  FILLER                PIC X   VALUE "4".
023900     03  FILLER                PIC X   VALUE "5".
024000     03  FILLER                PIC X   VALUE "6".
024100     03  FILLER                PIC X   VALUE "7".
024200     03  FILLER                PIC X   VALUE "8".
024300     03  FILLER                PIC X   VALUE "9".
024400     03  FILLER                PIC X   VALUE "-".
024500*
024600 01  WS-CHECK-AREA.
024700     03  WS-CHK-CHAR           PIC X.
024800     03  WS-CHAR-FOUND-SW      PIC X.
024900         88  WS-CHAR-FOUND         VALUE "Y".
025000         88  WS-CHAR-NOT-FOUND     VALUE "N".
025100     03  WS-ATOM-VALID-SW      PIC X.
025200         88  WS-ATOM-VALID         VALUE "Y".
025300         88  WS-ATOM-INVALID       VALUE "N".
025400     03  FILLER                PIC X(9).
025500*
025600 01  WS-RESULT-AREA.
025700     03  WS-FORMAT-VALID-SW    PIC X.
025800         88  WS-FORMAT-VALID       VALUE "Y".
025900         88  WS-FORMAT-INVALID     VALUE "N".
026000     03  FILLER                PIC X(9).
026100*
026200 01  WS-END-OF-DATA-SWITCHES.
026300     03  WS-ECK-EOF-SW         PIC X   VALUE "N".
026400         88  WS-ECK-EOF            VALUE "Y".
026500     03  FILLER                PIC X(9).
026600*
026700 PROCEDURE                 DIVISION.
026800*
026900 AA000-MAIN                   SECTION.
027000*******************************************
027100*
027200     PERFORM  AA010-OPEN-PY-FILES.
027300     READ     PY-EMAIL-CHECK-IN-FILE
027400              AT END SET WS-ECK-EOF TO TRUE
027500     END-READ.
027600     PERFORM  AA050-PROCESS-EMAILS
027700              UNTIL WS-ECK-EOF.
027800     CLOSE    PY-EMAIL-CHECK-IN-FILE
027900              PY-EMAIL-CHECK-OUT-FILE.
028000     IF       WS-TEST-RUN
028100              DISPLAY "PY710 TEST RUN - READ    " WS-REC-CNT
028200              DISPLAY "PY710 TEST RUN - VALID   " WS-VALID-CNT
028300              DISPLAY "PY710 TEST RUN - INVALID " WS-INVALID-CNT
028400     END-IF.
028500     GOBACK.
028600*
028700 AA000-EXIT.
028800     EXIT     SECTION.
028900*
029000 AA010-OPEN-PY-FILES         SECTION.
029100*******************************************
029200*
029300     OPEN     INPUT  PY-EMAIL-CHECK-IN-FILE.
029400     IF       PY-ECK-IN-STATUS NOT = "00"
029500              DISPLAY "PY710 - PYECKI OPEN FAILED "
029600                       PY-ECK-IN-STATUS
029700     END-IF.
029800     OPEN     OUTPUT PY-EMAIL-CHECK-OUT-FILE.
029900     IF       PY-ECK-OUT-STATUS NOT = "00"
030000              DISPLAY "PY710 - PYECKO OPEN FAILED "
030100                       PY-ECK-OUT-STATUS
030200     END-IF.
030300 AA010-EXIT.
030400     EXIT     SECTION.
030500*
030600 AA050-PROCESS-EMAILS        SECTION.
030700*******************************************
030800*
030900     ADD      1 TO WS-REC-CNT.
031000     PERFORM  BB110-NORMALIZE-ADDRESS.
031100     PERFORM  BB120-VALIDATE-FORMAT.
031200     PERFORM  BB150-WRITE-RESULT.
031300     READ     PY-EMAIL-CHECK-IN-FILE
031400              AT END SET WS-ECK-EOF TO TRUE
031500     END-READ.
031600 AA050-EXIT.
031700     EXIT     SECTION.
031800*
031900 BB110-NORMALIZE-ADDRESS     SECTION.
032000*******************************************
032100*
032200*    TRIM LEADING/TRAILING SPACES, THEN FOLD UPPER CASE (AND
032300*    THE THREE GERMAN UMLAUTS) DOWN TO LOWER CASE.  NO
032400*    INTRINSIC FUNCTIONS USED - INSPECT CONVERTING DOES THE
032500*    CASE FOLD, REFERENCE MODIFICATION DOES THE TRIM.
032600*
032700     MOVE     SPACES TO WS-EMAIL-NORM.
032800     MOVE     1  TO WS-START.
032900     MOVE     60 TO WS-END.
033000     PERFORM  ZZ100-NOOP
033100              VARYING WS-START FROM 1 BY 1
033200              UNTIL WS-START > 60
033300              OR EC-EMAIL-ADDRESS (WS-START:1) NOT = SPACE.
033400     IF       WS-START > 60
033500              MOVE ZERO TO WS-EMAIL-LEN
033600     ELSE
033700              PERFORM ZZ100-NOOP
033800                       VARYING WS-END FROM 60 BY -1
033900                       UNTIL WS-END < WS-START
034000                       OR EC-EMAIL-ADDRESS (WS-END:1) NOT = SPACE
034100              COMPUTE WS-EMAIL-LEN = WS-END - WS-START + 1
034200              MOVE EC-EMAIL-ADDRESS (WS-START:WS-EMAIL-LEN) TO
034300                       WS-EMAIL-NORM (1:WS-EMAIL-LEN)
034400     END-IF.
034500     INSPECT  WS-EMAIL-NORM CONVERTING
034600              "ABCDEFGHIJKLMNOPQRSTUVWXYZÄÖÜ" TO
034700              "abcdefghijklmnopqrstuvwxyzäöü".
034800     IF       WS-TEST-RUN
034900              PERFORM ZZ105-DUMP-NORM-CHARS
035000     END-IF.
035100 BB110-EXIT.
035200     EXIT     SECTION.
035300*
035400 ZZ105-DUMP-NORM-CHARS       SECTION.
035500*******************************************
035600*
035700*    TEST-RUN ONLY - CHARACTER-BY-CHARACTER TRACE OF THE
035800*    NORMALIZED ADDRESS, USED WHEN OPS SUSPECT AN UNPRINTABLE
035900*    OR MIS-CODEPAGED BYTE HAS SLIPPED PAST NORMALIZATION.
036000*
036100     PERFORM  ZZ106-DISPLAY-ONE-CHAR
036200              VARYING WS-A FROM 1 BY 1
036300              UNTIL WS-A > WS-EMAIL-LEN.
036400 ZZ105-EXIT.
036500     EXIT     SECTION.
036600*
036700 ZZ106-DISPLAY-ONE-CHAR      SECTION.
036800*******************************************
036900*
037000     DISPLAY  "PY710 TEST RUN - CHAR " WS-A " = "
037100              WS-EMAIL-NORM-CH (WS-A).
037200 ZZ106-EXIT.
037300     EXIT     SECTION.
037400*
037500 ZZ100-NOOP                  SECTION.
037600*******************************************
037700*
037800     CONTINUE.
037900 ZZ100-EXIT.
038000     EXIT     SECTION.
038100*
038200 BB120-VALIDATE-FORMAT       SECTION.
038300*******************************************
038400*
038500     SET      WS-FORMAT-INVALID TO TRUE.
038600     IF       WS-EMAIL-LEN = ZERO
038700              GO TO BB120-EXIT
038800     END-IF.
038900     MOVE     ZERO TO WS-AT-COUNT.
039000     INSPECT  WS-EMAIL-NORM (1:WS-EMAIL-LEN) TALLYING
039100              WS-AT-COUNT FOR ALL "@".
039200     IF       WS-AT-COUNT NOT = 1
039300              GO TO BB120-EXIT
039400     END-IF.
039500     MOVE     SPACES TO WS-LOCAL-PART WS-DOMAIN-PART.
039600     MOVE     ZERO   TO WS-LOCAL-LEN WS-DOMAIN-LEN.
039700     UNSTRING WS-EMAIL-NORM (1:WS-EMAIL-LEN) DELIMITED BY "@"
039800              INTO WS-LOCAL-PART  COUNT IN WS-LOCAL-LEN
039900                   WS-DOMAIN-PART COUNT IN WS-DOMAIN-LEN.
040000     IF       WS-LOCAL-LEN = ZERO OR WS-DOMAIN-LEN = ZERO
040100              GO TO BB120-EXIT
040200     END-IF.
040300     PERFORM  BB130-CHECK-LOCAL-PART.
040400     IF       NOT WS-ATOM-VALID
040500              GO TO BB120-EXIT
040600     END-IF.
040700     PERFORM  BB140-CHECK-DOMAIN-PART.
040800     IF       NOT WS-ATOM-VALID
040900              GO TO BB120-EXIT
041000     END-IF.
041100     SET      WS-FORMAT-VALID TO TRUE.
041200 BB120-EXIT.
041300     EXIT     SECTION.
041400*
041500 BB130-CHECK-LOCAL-PART      SECTION.
041600*******************************************
041700*
041800*    SPLITS THE LOCAL PART ON "." - AN EMPTY ATOM (LEADING,
041900*    TRAILING OR CONSECUTIVE DOT) FALLS OUT AS A ZERO-LENGTH
042000*    ENTRY VIA COUNT IN, SO NO SEPARATE DOT-ADJACENCY SCAN IS
042100*    NEEDED.  AT MOST 10 ATOMS ARE RECOGNISED - REALISTIC FOR
042200*    ANY GENUINE ADDRESS.
042300*
042400     SET      WS-ATOM-VALID TO TRUE.
042500     MOVE     ZERO TO WS-LOCAL-ATOM-CNT.
042600     MOVE     SPACES TO WS-LOCAL-ATOM (1) WS-LOCAL-ATOM (2)
042700                         WS-LOCAL-ATOM (3) WS-LOCAL-ATOM (4)
042800                         WS-LOCAL-ATOM (5) WS-LOCAL-ATOM (6)
042900                         WS-LOCAL-ATOM (7) WS-LOCAL-ATOM (8)
043000                         WS-LOCAL-ATOM (9) WS-LOCAL-ATOM (10).
043100     UNSTRING WS-LOCAL-PART (1:WS-LOCAL-LEN) DELIMITED BY ALL "."
043200         INTO WS-LOCAL-ATOM (1)  COUNT IN WS-LOCAL-ATOM-LEN (1)
043300              WS-LOCAL-ATOM (2)  COUNT IN WS-LOCAL-ATOM-LEN (2)
043400              WS-LOCAL-ATOM (3)  COUNT IN WS-LOCAL-ATOM-LEN (3)
043500              WS-LOCAL-ATOM (4)  COUNT IN WS-LOCAL-ATOM-LEN (4)
043600              WS-LOCAL-ATOM (5)  COUNT IN WS-LOCAL-ATOM-LEN (5)
043700              WS-LOCAL-ATOM (6)  COUNT IN WS-LOCAL-ATOM-LEN (6)
043800              WS-LOCAL-ATOM (7)  COUNT IN WS-LOCAL-ATOM-LEN (7)
043900              WS-LOCAL-ATOM (8)  COUNT IN WS-LOCAL-ATOM-LEN (8)
044000              WS-LOCAL-ATOM (9)  COUNT IN WS-LOCAL-ATOM-LEN (9)
044100              WS-LOCAL-ATOM (10) COUNT IN WS-LOCAL-ATOM-LEN (10)
044200         TALLYING IN WS-LOCAL-ATOM-CNT.
044300     PERFORM  BB131-CHECK-ONE-ATOM
044400              VARYING WS-A FROM 1 BY 1
044500              UNTIL WS-A > WS-LOCAL-ATOM-CNT
044600              OR NOT WS-ATOM-VALID.
044700 BB130-EXIT.
044800     EXIT     SECTION.
044900*
045000 BB131-CHECK-ONE-ATOM        SECTION.
045100*******************************************
045200*
045300     IF       WS-LOCAL-ATOM-LEN (WS-A) = ZERO
045400              SET WS-ATOM-INVALID TO TRUE
045500              GO TO BB131-EXIT
045600     END-IF.
045700     PERFORM  ZZ110-CHECK-LOCAL-CHAR
045800              VARYING WS-END FROM 1 BY 1
045900              UNTIL WS-END > WS-LOCAL-ATOM-LEN (WS-A)
046000              OR NOT WS-ATOM-VALID.
046100 BB131-EXIT.
046200     EXIT     SECTION.
046300*
046400 ZZ110-CHECK-LOCAL-CHAR      SECTION.
046500*******************************************
046600*
046700     MOVE     WS-LOCAL-ATOM (WS-A) (WS-END:1) TO WS-CHK-CHAR.
046800     SET      WS-CHAR-NOT-FOUND TO TRUE.
046900     SET      WS-LC-IDX TO 1.
047000     SEARCH   WS-LOCAL-CHAR
047100              AT END SET WS-CHAR-NOT-FOUND TO TRUE
047200              WHEN  WS-LC-VALUE (WS-LC-IDX) = WS-CHK-CHAR
047300                    SET WS-CHAR-FOUND TO TRUE
047400     END-SEARCH.
047500     IF       WS-CHAR-NOT-FOUND
047600              SET WS-ATOM-INVALID TO TRUE
047700     END-IF.
047800 ZZ110-EXIT.
047900     EXIT     SECTION.
048000*
048100 BB140-CHECK-DOMAIN-PART     SECTION.
048200*******************************************
048300*
048400*    SPLITS THE DOMAIN PART ON "." - THE LAST LABEL IS THE
048500*    TOP-LEVEL DOMAIN AND IS CHECKED SEPARATELY (PLAIN A-Z
048600*    ONLY, AT LEAST TWO CHARACTERS).  ALL EARLIER LABELS USE
048700*    THE WIDER DOMAIN-LABEL CHARACTER CLASS.
048800*
048900     SET      WS-ATOM-VALID TO TRUE.
049000     MOVE     ZERO TO WS-DOMAIN-LABEL-CNT.
049100     MOVE     SPACES TO WS-DOMAIN-LABEL (1) WS-DOMAIN-LABEL (2)
049200                         WS-DOMAIN-LABEL (3) WS-DOMAIN-LABEL (4)
049300                         WS-DOMAIN-LABEL (5) WS-DOMAIN-LABEL (6)
049400                         WS-DOMAIN-LABEL (7) WS-DOMAIN-LABEL (8)
049500                         WS-DOMAIN-LABEL (9) WS-DOMAIN-LABEL (10).
049600     UNSTRING WS-DOMAIN-PART (1:WS-DOMAIN-LEN) DELIMITED BY ALL "."
049700         INTO WS-DOMAIN-LABEL (1)  COUNT IN WS-DOMAIN-LABEL-LEN (1)
049800              WS-DOMAIN-LABEL (2)  COUNT IN WS-DOMAIN-LABEL-LEN (2)
049900              WS-DOMAIN-LABEL (3)  COUNT IN WS-DOMAIN-LABEL-LEN (3)
050000              WS-DOMAIN-LABEL (4)  COUNT IN WS-DOMAIN-LABEL-LEN (4)
050100              WS-DOMAIN-LABEL (5)  COUNT IN WS-DOMAIN-LABEL-LEN (5)
050200              WS-DOMAIN-LABEL (6)  COUNT IN WS-DOMAIN-LABEL-LEN (6)
050300              WS-DOMAIN-LABEL (7)  COUNT IN WS-DOMAIN-LABEL-LEN (7)
050400              WS-DOMAIN-LABEL (8)  COUNT IN WS-DOMAIN-LABEL-LEN (8)
050500              WS-DOMAIN-LABEL (9)  COUNT IN WS-DOMAIN-LABEL-LEN (9)
050600              WS-DOMAIN-LABEL (10) COUNT IN
050700                                   WS-DOMAIN-LABEL-LEN (10)
050800         TALLYING IN WS-DOMAIN-LABEL-CNT.
050900     IF       WS-DOMAIN-LABEL-CNT < 2
051000              SET WS-ATOM-INVALID TO TRUE
051100              GO TO BB140-EXIT
051200     END-IF.
051300     PERFORM  BB141-CHECK-ONE-LABEL
051400              VARYING WS-A FROM 1 BY 1
051500              UNTIL WS-A > WS-DOMAIN-LABEL-CNT - 1
051600              OR NOT WS-ATOM-VALID.
051700     IF       WS-ATOM-VALID
051800              PERFORM BB142-CHECK-TLD-LABEL
051900     END-IF.
052000 BB140-EXIT.
052100     EXIT     SECTION.
052200*
052300 BB141-CHECK-ONE-LABEL       SECTION.
052400*******************************************
052500*
052600     IF       WS-DOMAIN-LABEL-LEN (WS-A) = ZERO
052700              SET WS-ATOM-INVALID TO TRUE
052800              GO TO BB141-EXIT
052900     END-IF.
053000     PERFORM  ZZ120-CHECK-DOMAIN-CHAR
053100              VARYING WS-END FROM 1 BY 1
053200              UNTIL WS-END > WS-DOMAIN-LABEL-LEN (WS-A)
053300              OR NOT WS-ATOM-VALID.
053400 BB141-EXIT.
053500     EXIT     SECTION.
053600*
053700 ZZ120-CHECK-DOMAIN-CHAR     SECTION.
053800*******************************************
053900*
054000     MOVE     WS-DOMAIN-LABEL (WS-A) (WS-END:1) TO WS-CHK-CHAR.
054100     SET      WS-CHAR-NOT-FOUND TO TRUE.
054200     SET      WS-DC-IDX TO 1.
054300     SEARCH   WS-DOMAIN-CHAR
054400              AT END SET WS-CHAR-NOT-FOUND TO TRUE
054500              WHEN  WS-DC-VALUE (WS-DC-IDX) = WS-CHK-CHAR
054600                    SET WS-CHAR-FOUND TO TRUE
054700     END-SEARCH.
054800     IF       WS-CHAR-NOT-FOUND
054900              SET WS-ATOM-INVALID TO TRUE
055000     END-IF.
055100 ZZ120-EXIT.
055200     EXIT     SECTION.
055300*
055400 BB142-CHECK-TLD-LABEL       SECTION.
055500*******************************************
055600*
055700     MOVE     WS-DOMAIN-LABEL-CNT TO WS-A.
055800     IF       WS-DOMAIN-LABEL-LEN (WS-A) < 2
055900              SET WS-ATOM-INVALID TO TRUE
056000              GO TO BB142-EXIT
056100     END-IF.
056200     PERFORM  ZZ130-CHECK-TLD-CHAR
056300              VARYING WS-END FROM 1 BY 1
056400              UNTIL WS-END > WS-DOMAIN-LABEL-LEN (WS-A)
056500              OR NOT WS-ATOM-VALID.
056600 BB142-EXIT.
056700     EXIT     SECTION.
056800*
056900 ZZ130-CHECK-TLD-CHAR        SECTION.
057000*******************************************
057100*
057200*    PLAIN A-Z ONLY - NO UMLAUTS, NO DIGITS, NO HYPHEN.
057300*
057400     MOVE     WS-DOMAIN-LABEL (WS-A) (WS-END:1) TO WS-CHK-CHAR.
057500     IF       WS-CHK-CHAR IS NOT WS-LOWER-CLASS
057600              SET WS-ATOM-INVALID TO TRUE
057700     END-IF.
057800 ZZ130-EXIT.
057900     EXIT     SECTION.
058000*
058100 BB150-WRITE-RESULT          SECTION.
058200*******************************************
058300*
058400     MOVE     SPACES TO PY-EMAIL-CHECK-OUT-RECORD.
058500     MOVE     EC-EMAIL-ADDRESS TO EC-OUT-EMAIL-ADDRESS.
058600     IF       WS-FORMAT-VALID
058700              MOVE "Y" TO EC-OUT-VALID-FLAG
058800              ADD  1   TO WS-VALID-CNT
058900     ELSE
059000              MOVE "N" TO EC-OUT-VALID-FLAG
059100              ADD  1   TO WS-INVALID-CNT
059200     END-IF.
059300     WRITE    PY-EMAIL-CHECK-OUT-RECORD.
059400     IF       PY-ECK-OUT-STATUS NOT = "00"
059500              DISPLAY "PY710 - PYECKO WRITE FAILED "
059600                       PY-ECK-OUT-STATUS
059700     END-IF.
059800 BB150-EXIT.
059900     EXIT     SECTION.
060000*
