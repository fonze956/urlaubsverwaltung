000100*******************************************
000200*                                          *
000300*  WORKING-STORAGE FOR THE PUBLIC-HOLIDAY *
000400*     IN-MEMORY TABLE.                    *
000500*                                          *
000600*  NO INDEXED ACCESS IN THIS ENVIRONMENT  *
000700*  SO PY-HOLIDAY-FILE IS LOADED ONCE PER  *
000800*  RUN INTO THIS TABLE AND SEARCHED WITH  *
000900*  SEARCH ALL (BUILT SORTED BY DATE THEN  *
001000*  STATE ASCENDING AS THE FILE IS READ).  *
001100*******************************************
001200*
001300* 06/12/25 VBC - CREATED.
001400* 03/02/26 VBC -    .01 TABLE SIZE WS-HOLIDAY-MAX RAISED
001500*                       FROM 2000 TO 4000 ENTRIES - RAN
001600*                       OUT OF ROOM OVER A FIVE STATE,
001700*                       FIVE YEAR TEST LOAD.
001800*
001900 01  WS-HOLIDAY-TABLE.
002000     03  WS-HOLIDAY-COUNT         BINARY-SHORT UNSIGNED VALUE ZERO.
002100     03  WS-HOLIDAY-MAX           BINARY-SHORT UNSIGNED VALUE 4000.
002200     03  WS-HOLIDAY-ENTRY         OCCURS 4000
002300                                  ASCENDING KEY WS-HOL-DATE
002400                                                WS-HOL-STATE
002500                                  INDEXED BY WS-HOL-IDX.
002600         05  WS-HOL-DATE          PIC 9(8).
002700         05  WS-HOL-STATE         PIC X(20).
002800         05  WS-HOL-LEN           PIC X(2).
002900     03  FILLER                   PIC X(1).
003000*
