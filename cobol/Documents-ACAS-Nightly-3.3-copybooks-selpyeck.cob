000100*
000200*  SELECT FOR EMAIL-ADDRESS FORMAT CHECK FILES -
000300*     IN (UNCHECKED) AND OUT (EC-VALID-FLAG SET).
000400* 09/12/25 VBC - CREATED.
000500*
000600     SELECT   PY-EMAIL-CHECK-IN-FILE ASSIGN TO "PYECKI"
000700              ORGANIZATION IS SEQUENTIAL
000800              FILE STATUS IS PY-ECK-IN-STATUS.
000900     SELECT   PY-EMAIL-CHECK-OUT-FILE ASSIGN TO "PYECKO"
001000              ORGANIZATION IS SEQUENTIAL
001100              FILE STATUS IS PY-ECK-OUT-STATUS.
001200*
