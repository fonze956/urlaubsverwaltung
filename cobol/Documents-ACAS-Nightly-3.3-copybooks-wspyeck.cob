000100*******************************************
000200*                                          *
000300*  RECORD DEFINITION FOR EMAIL-ADDRESS    *
000400*     FORMAT CHECK FILE                   *
000500*     INPUT/OUTPUT - BATCH VALIDATION     *
000600*     LIST, EC-VALID-FLAG SET ON OUTPUT.  *
000700*******************************************
000800*  FILE SIZE 61 BYTES PADDED TO 70 BY FILLER.
000900*
001000* 09/12/25 VBC - CREATED FOR THE LEAVE/VACATION PERSON
001100*                INTAKE - EMAIL FORMAT VETTING RUN.
001200*
001300 01  PY-EMAIL-CHECK-RECORD.
001400     03  EC-EMAIL-ADDRESS         PIC X(60).
001500     03  EC-VALID-FLAG            PIC X.
001600         88  EC-FORMAT-IS-VALID          VALUE "Y".
001700         88  EC-FORMAT-IS-INVALID        VALUE "N".
001800     03  FILLER                   PIC X(9).
001900*
