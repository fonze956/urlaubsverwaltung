000100*
000200*  SELECT FOR PERSON MASTER (EXTRACT) FILE.
000300* 04/12/25 VBC - CREATED.
000400*
000500     SELECT   PY-PERSON-FILE ASSIGN TO "PYPRS"
000600              ORGANIZATION IS LINE SEQUENTIAL
000700              FILE STATUS IS PY-PRS-STATUS.
000800*
