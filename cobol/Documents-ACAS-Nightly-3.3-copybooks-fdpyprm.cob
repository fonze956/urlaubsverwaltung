000100*
000200*  FD FOR CALENDAR RUN CONTROL FILE.
000300* 08/12/25 VBC - CREATED.
000400*
000500 FD  PY-PARAM-FILE.
000600 COPY "wspyprm.cob".
000700*
