000100*******************************************************************
000200*                                                                  *
000300*             WORKING TIME CALENDAR BUILD - PY700                 *
000400*        BUILDS ONE CALENDAR-OUTPUT RECORD PER PERSON PER DAY     *
000500*        IN THE RUN DATE RANGE, CLASSIFYING EACH MORNING AND      *
000600*        NOON AS WORKDAY / NO-WORKDAY / PUBLIC-HOLIDAY.            *
000700*                                                                  *
000800*******************************************************************
000900*
001000 IDENTIFICATION          DIVISION.
001100*================================
001200*
001300 PROGRAM-ID.              PY700.
001400 AUTHOR.                  VINCENT B COEN FBCS, FIDM, FIDPM.
001500 INSTALLATION.            APPLEWOOD COMPUTERS.
001600 DATE-WRITTEN.            11/09/87.
001700 DATE-COMPILED.
001800 SECURITY.                COPYRIGHT (C) 1987-2026 & LATER, VINCENT
001900                           BRYAN COEN.  DISTRIBUTED UNDER THE GNU
002000                           GENERAL PUBLIC LICENSE.  SEE THE FILE
002100                           COPYING FOR DETAILS.
002200*
002300*    REMARKS.             LEAVE/VACATION CALENDAR BUILD.
002400*                         READS THE PERSON EXTRACT, THE EFFECTIVE
002500*                         -DATED WORKING-TIME PATTERNS AND THE
002600*                         PUBLIC-HOLIDAY TABLE AND WRITES ONE
002700*                         CALENDAR RECORD PER PERSON PER DAY FOR
002800*                         THE RUN'S DATE RANGE.
002900*
003000*    VERSION.             SEE WS-PROG-NAME IN WS.
003100*
003200*    CALLED MODULES.      NONE.
003300*
003400*    FILES USED :
003500*                         PYPRS.   PERSON EXTRACT (IN).
003600*                         PYWKT.   WORKING-TIME PATTERNS (IN).
003700*                         PYHOL.   PUBLIC-HOLIDAY TABLE (IN).
003800*                         PYPRM.   RUN CONTROL - RANGE/DEFAULT
003900*                                  FEDERAL STATE (IN).
004000*                         PYCAL.   CALENDAR OUTPUT (OUT).
004100*
004200* CHANGES:
004300* 11/09/87 VBC - 1.0.00 CREATED FOR THE LEAVE/VACATION SYSTEM.
004400* 02/03/88 VBC -    .01 GOVERNING-RECORD WALK CORRECTED WHERE A
004500*                       PERSON HAD NO PATTERN VALID AT RANGE START.
004600* 14/06/89 RJC -    .02 HOLIDAY TABLE RAISED FROM 1000 TO 2000 ROWS.
004700* 19/11/90 VBC -    .03 FEDERAL-STATE OVERRIDE NOW TAKEN FROM THE
004750*                       WORKING-TIME PATTERN ONLY, ELSE THE RUN
004800*                       DEFAULT - PERSON RECORD IS NOT CONSULTED.
004900* 07/05/92 FTM -    .04 CORRECTED SUNDAY SUBSCRIPT - WAS WRAPPING
005000*                       TO MONDAY OF THE FOLLOWING WEEK.
005100* 23/02/94 VBC -    .05 PARAM RUN-YEAR OPTION ADDED SO A CALENDAR
005200*                       YEAR CAN BE GIVEN INSTEAD OF A DATE RANGE.
005300* 28/09/98 VBC - Y2K   CENTURY NOW CARRIED EXPLICITLY THROUGHOUT -
005400*                       WS-DATE-WORK WIDENED TO CCYYMMDD, NO MORE
005500*                       TWO-DIGIT YEAR WORK FIELDS ANYWHERE.
005600* 11/03/99 VBC - Y2K   LEAP YEAR TEST CORRECTED FOR THE YEAR 2000
005700*                       ITSELF - DIV BY 400 RULE WAS MISSING.
005800* 30/11/01 RJC -    .06 ZELLER TERM2 OVERFLOWED FOR DEC DATES -
005900*                       WIDENED WS-ZW-TERM2 TO S9(4).
006000* 17/08/06 VBC -    .07 UPSI-0 TEST-RUN SWITCH ADDED SO OPS CAN
006100*                       COUNT RECORDS WITHOUT WRITING PYCAL.
006200* 05/04/12 FTM -    .08 PY-PARAM1-FILE STYLE RRN=1 CONTROL RECORD
006300*                       ADOPTED FOR PYPRM - MATCHES PAYROLL SHOP
006400*                       STANDARD.
006500* 14/10/25 VBC - 3.3.00 REBUILT ONTO THE NEW WSDATEX/WSHOLTBL
006600*                       COPYBOOK SET SHARED WITH PY710.
006700* 02/02/26 VBC - HR-4471 GOVERNING-TABLE WALK NOW STOPS AT THE
006800*                       RUN'S RANGE-END RATHER THAN WALKING THE
006900*                       WHOLE PATTERN HISTORY FOR LONG-SERVICE
007000*                       STAFF.
007010* 09/08/26 FTM - HR-4488 GOVERNING-TABLE WALK WAS STAMPING THE
007020*                       ORIGINAL RANGE-END ONTO EVERY GOVERNING
007030*                       ENTRY (WS-B TOO NARROW TO CARRY A DATE
007040*                       ANYWAY) AND NEVER STOPPED AT RANGE-START -
007050*                       DUPLICATE CALENDAR ROWS FOR ANYONE WITH
007060*                       MORE THAN ONE PATTERN ON FILE.  SPAN-END
007061*                       NOW CARRIED BACK PROPERLY VIA THE NEW
007062*                       WS-SPAN-END-AREA AND THE WALK STOPS AT
007063*                       RANGE-START.  ALSO REMOVED THE UNDOCUMENTED
007064*                       PERSON-ACTIVE FILTER IN AA050 - NOT A
007065*                       BUSINESS RULE, WAS SILENTLY DROPPING
007066*                       INACTIVE PERSONS FROM THE CALENDAR.
007067* 09/08/26 FTM - HR-4491 A FAILED FILE OPEN IN AA010 USED TO
007068*                       DISPLAY AND FALL THROUGH TO AA000-MAIN,
007069*                       WHICH CARRIED ON INTO READS OF FILES THAT
007070*                       WERE NEVER OPENED.  EACH OPEN FAILURE NOW
007071*                       GOES BACK IMMEDIATELY WITH ITS OWN RETURN
007072*                       CODE, THE WAY VACPRINT HAS ALWAYS DONE IT.
007073* 09/08/26 FTM - HR-4492 BB105 WAS ALSO TESTING A PERSON-LEVEL
007074*                       FEDERAL-STATE OVERRIDE AHEAD OF THE
007075*                       PATTERN'S OWN OVERRIDE - THAT CHECK IS NOT
007076*                       PART OF HOW THIS FIGURE IS SUPPOSED TO BE
007077*                       WORKED OUT AND HAS BEEN TAKEN BACK OUT -
007078*                       THE PATTERN'S OVERRIDE, ELSE THE RUN
007079 *                       DEFAULT, IS THE WHOLE RULE.
007080*
007200*************************************************************************
007300*
007400 ENVIRONMENT              DIVISION.
007500*================================
007600*
007700 CONFIGURATION            SECTION.
007800 SPECIAL-NAMES.
007900     C01                  IS TOP-OF-FORM
008000     CLASS WS-NUMERIC-CLASS   IS "0" THRU "9"
008100     UPSI-0 ON STATUS         IS WS-TEST-RUN
008200            OFF STATUS        IS WS-PRODUCTION-RUN.
008300*
008400 INPUT-OUTPUT              SECTION.
008500 FILE-CONTROL.
008600     COPY "selpyprs.cob".
008700     COPY "selpywkt.cob".
008800     COPY "selpyhol.cob".
008900     COPY "selpyprm.cob".
009000     COPY "selpycal.cob".
009100*
009200 DATA                      DIVISION.
009300 FILE SECTION.
009400     COPY "fdpyprs.cob".
009500     COPY "fdpywkt.cob".
009600     COPY "fdpyhol.cob".
009700     COPY "fdpyprm.cob".
009800     COPY "fdpycal.cob".
009900*
010000 WORKING-STORAGE           SECTION.
010100*----------------------
010200 77  WS-PROG-NAME          PIC X(15) VALUE "PY700 (3.3.00)".
010300*
010400     COPY "wsholtbl.cob".
010500     COPY "wsdatex.cob".
010600*
010700 01  WS-FILE-STATUSES.
010800     03  PY-PRS-STATUS      PIC XX.
010900     03  PY-WKT-STATUS      PIC XX.
011000     03  PY-HOL-STATUS      PIC XX.
011100     03  PY-PRM-STATUS      PIC XX.
011200     03  PY-CAL-STATUS      PIC XX.
011300     03  FILLER             PIC X(10).
011400*
011500 01  WS-COUNTERS.
011600     03  WS-REC-CNT         BINARY-LONG UNSIGNED VALUE ZERO.
011700     03  WS-PERSON-CNT      BINARY-LONG UNSIGNED VALUE ZERO.
011800     03  WS-CAL-CNT         BINARY-LONG UNSIGNED VALUE ZERO.
011900     03  WS-WKT-CNT         BINARY-LONG UNSIGNED VALUE ZERO.
012000     03  WS-WKT-MAX         BINARY-LONG UNSIGNED VALUE 20000.
012100     03  WS-A               BINARY-SHORT UNSIGNED.
012200     03  WS-B               BINARY-SHORT UNSIGNED.
012250     03  WS-C               BINARY-SHORT UNSIGNED.
012300     03  WS-DOW             BINARY-SHORT UNSIGNED.
012400     03  RRN                PIC 9(4) COMP.
012500     03  FILLER             PIC X(10).
012600*
012700 01  WS-WORKING-TIME-TABLE.
012800     03  WS-WKT-ENTRY        OCCURS 20000
012900                              INDEXED BY WS-WKT-IDX.
013000         05  WS-WKT-PERSON-ID     PIC 9(9).
013100         05  WS-WKT-VALID-FROM    PIC 9(8).
013200         05  WS-WKT-FED-STATE     PIC X(20).
013300         05  WS-WKT-DAYS          PIC X(2)  OCCURS 7.
013400     03  FILLER                 PIC X(1).
013500*
013600 01  WS-GOVERNING-TABLE.
013700     03  WS-GOV-ENTRY         OCCURS 500
013800                               INDEXED BY WS-GOV-IDX.
013900         05  WS-GOV-WKT-IDX        BINARY-SHORT UNSIGNED.
014000         05  WS-GOV-SPAN-START     PIC 9(8).
014100         05  WS-GOV-SPAN-END       PIC 9(8).
014200     03  WS-GOV-CNT             BINARY-SHORT UNSIGNED.
014300     03  FILLER                 PIC X(1).
014400*
014500 01  WS-RANGE-AREA.
014600     03  WS-RANGE-START         PIC 9(8).
014700     03  WS-RANGE-START-X REDEFINES WS-RANGE-START.
014800         05  WS-RS-CCYY         PIC 9(4).
014900         05  WS-RS-MM           PIC 99.
015000         05  WS-RS-DD           PIC 99.
015100     03  WS-RANGE-END           PIC 9(8).
015200     03  FILLER                 PIC X(9).
015300*
015400 01  WS-CURRENT-DATE-AREA.
015500     03  WS-CURRENT-DATE        PIC 9(8).
015600     03  WS-CURRENT-DATE-X REDEFINES WS-CURRENT-DATE.
015700         05  WS-CD-CCYY         PIC 9(4).
015800         05  WS-CD-MM           PIC 99.
015900         05  WS-CD-DD           PIC 99.
016000     03  FILLER                 PIC X(9).
016010*
016020*    RUNNING "NEXT SPAN END" CARRIED BACKWARDS THROUGH THE
016030*    GOVERNING-RECORD WALK IN BB100/BB101 - SEPARATE FROM
016040*    WS-CURRENT-DATE-AREA SINCE THE WHOLE WALK COMPLETES
016050*    BEFORE THE PER-DAY LOOP EVER TOUCHES THAT AREA.  ADDED
016060*    HR-4488 - SEE CHANGE LOG.
016070 01  WS-SPAN-END-AREA.
016080     03  WS-SPAN-END            PIC 9(8).
016090     03  WS-SPAN-END-X REDEFINES WS-SPAN-END.
016100         05  WS-SE-CCYY         PIC 9(4).
016110         05  WS-SE-MM           PIC 99.
016120         05  WS-SE-DD           PIC 99.
016130     03  FILLER                 PIC X(9).
016140*
016200 01  WS-CLASSIFY.
016300     03  WS-DEFAULT-FEDERAL-STATE   PIC X(20).
016400     03  WS-RESOLVED-FED-STATE      PIC X(20).
016500     03  WS-CONFIG-DAY-LENGTH       PIC X(2).
016600     03  WS-HOL-DAY-LENGTH          PIC X(2).
016700     03  WS-HOL-FOUND-FLAG          PIC X.
016800         88  WS-HOL-FOUND               VALUE "Y".
016900         88  WS-HOL-NOT-FOUND           VALUE "N".
017000     03  WS-MORNING-TYPE            PIC X.
017100     03  WS-NOON-TYPE               PIC X.
017200     03  WS-RESULT-DAY-LENGTH       PIC X(2).
017300     03  FILLER                     PIC X(7).
017400*
017500 01  WS-END-OF-DATA-SWITCHES.
017600     03  WS-PRS-EOF-SW              PIC X   VALUE "N".
017700         88  WS-PRS-EOF                 VALUE "Y".
017800     03  WS-WKT-EOF-SW              PIC X   VALUE "N".
017900         88  WS-WKT-EOF                 VALUE "Y".
018000     03  WS-HOL-EOF-SW              PIC X   VALUE "N".
018100         88  WS-HOL-EOF                 VALUE "Y".
018150     03  WS-GOV-WALK-SW             PIC X   VALUE "N".
018160         88  WS-GOV-WALK-DONE           VALUE "Y".
018200     03  FILLER                     PIC X(9).
018300*
018400 PROCEDURE                 DIVISION.
018500*
018600 AA000-MAIN                   SECTION.
018700*******************************************
018800*
018900     PERFORM  AA010-OPEN-PY-FILES.
019000     PERFORM  AA015-READ-RUN-PARAMS.
019100     PERFORM  AA020-LOAD-HOLIDAY-TABLE.
019200     PERFORM  AA030-RESOLVE-DATE-RANGE.
019300     PERFORM  AA040-LOAD-WORKING-TIME-TABLE.
019400     PERFORM  AA050-PROCESS-PERSONS
019500              UNTIL WS-PRS-EOF.
019600     CLOSE    PY-PERSON-FILE
019700              PY-WORKING-TIME-FILE
019800              PY-HOLIDAY-FILE
019900              PY-PARAM-FILE
020000              PY-CALENDAR-FILE.
020100     IF       WS-TEST-RUN
020200              DISPLAY "PY700 TEST RUN - PERSONS " WS-PERSON-CNT
020300              DISPLAY "PY700 TEST RUN - CAL RECS " WS-CAL-CNT
020400     END-IF.
020500     GOBACK.
020600*
020700 AA000-EXIT.
020800     EXIT     SECTION.
020900*
021000 AA010-OPEN-PY-FILES         SECTION.
021100*******************************************
021200*
021210*    HR-4491 - A FAILED OPEN NOW HALTS THE RUN ON THE SPOT
021220*    (GOBACK RETURNING A DISTINCT CODE PER FILE, AS VACPRINT
021230*    DOES) INSTEAD OF FALLING THROUGH TO AA010-EXIT AND
021240*    LETTING AA000-MAIN CARRY ON INTO READS OF FILES THAT
021250*    WERE NEVER SUCCESSFULLY OPENED.
021260*
021300     OPEN     INPUT  PY-PERSON-FILE.
021400     IF       PY-PRS-STATUS NOT = "00"
021500              DISPLAY "PY700 - PYPRS OPEN FAILED " PY-PRS-STATUS
021600              GOBACK RETURNING 1
021700     END-IF.
021800     OPEN     INPUT  PY-WORKING-TIME-FILE.
021900     IF       PY-WKT-STATUS NOT = "00"
022000              DISPLAY "PY700 - PYWKT OPEN FAILED " PY-WKT-STATUS
022100              GOBACK RETURNING 2
022200     END-IF.
022300     OPEN     INPUT  PY-HOLIDAY-FILE.
022400     IF       PY-HOL-STATUS NOT = "00"
022500              DISPLAY "PY700 - PYHOL OPEN FAILED " PY-HOL-STATUS
022600              GOBACK RETURNING 3
022700     END-IF.
022800     OPEN     INPUT  PY-PARAM-FILE.
022900     IF       PY-PRM-STATUS NOT = "00"
023000              DISPLAY "PY700 - PYPRM OPEN FAILED " PY-PRM-STATUS
023100              GOBACK RETURNING 4
023200     END-IF.
023300     OPEN     OUTPUT PY-CALENDAR-FILE.
023400     IF       PY-CAL-STATUS NOT = "00"
023500              DISPLAY "PY700 - PYCAL OPEN FAILED " PY-CAL-STATUS
023550              GOBACK RETURNING 5
023600     END-IF.
023700 AA010-EXIT.
023800     EXIT     SECTION.
023900*
024000 AA015-READ-RUN-PARAMS       SECTION.
024100*******************************************
024200*
024300     MOVE     1 TO RRN.
024400     READ     PY-PARAM-FILE
024500              INVALID KEY
024600                       DISPLAY "PY700 - PYPRM READ FAILED"
024700     END-READ.
024800     MOVE     PRM-DEFAULT-FEDERAL-STATE TO WS-DEFAULT-FEDERAL-STATE.
024900     IF       PRM-USE-YEAR
025000              MOVE PRM-RANGE-YEAR TO WS-RS-CCYY
025100              MOVE 01             TO WS-RS-MM
025200              MOVE 01             TO WS-RS-DD
025300              COMPUTE WS-RANGE-END = (PRM-RANGE-YEAR * 10000)
025400                                     + 1231
025500     ELSE
025600              MOVE PRM-RANGE-START TO WS-RANGE-START
025700              MOVE PRM-RANGE-END   TO WS-RANGE-END
025800     END-IF.
025900 AA015-EXIT.
026000     EXIT     SECTION.
026100*
026200 AA020-LOAD-HOLIDAY-TABLE    SECTION.
026300*******************************************
026400*
026500     MOVE     ZERO TO WS-HOLIDAY-COUNT.
026600     READ     PY-HOLIDAY-FILE
026700              AT END SET WS-HOL-EOF TO TRUE
026800     END-READ.
026900     PERFORM  AA025-LOAD-ONE-HOLIDAY
027000              UNTIL WS-HOL-EOF.
027100 AA020-EXIT.
027200     EXIT     SECTION.
027300*
027400 AA025-LOAD-ONE-HOLIDAY      SECTION.
027500*******************************************
027600*
027700     IF       WS-HOLIDAY-COUNT < WS-HOLIDAY-MAX
027800              ADD 1 TO WS-HOLIDAY-COUNT
027900              MOVE PH-DATE           TO WS-HOL-DATE
028000                                        (WS-HOLIDAY-COUNT)
028100              MOVE PH-FEDERAL-STATE  TO WS-HOL-STATE
028200                                        (WS-HOLIDAY-COUNT)
028300              MOVE PH-DAY-LENGTH     TO WS-HOL-LEN
028400                                        (WS-HOLIDAY-COUNT)
028500     END-IF.
028600     READ     PY-HOLIDAY-FILE
028700              AT END SET WS-HOL-EOF TO TRUE
028800     END-READ.
028900 AA025-EXIT.
029000     EXIT     SECTION.
029100*
029200 AA030-RESOLVE-DATE-RANGE    SECTION.
029300*******************************************
029400*
029500*    RANGE ALREADY SET BY AA015 FROM EITHER THE EXPLICIT
029600*    START/END OR THE CALENDAR-YEAR OPTION.  NOTHING FURTHER
029700*    TO RESOLVE HERE UNLESS THE RANGE IS BACKWARDS.
029800*
029900     IF       WS-RANGE-START > WS-RANGE-END
030000              DISPLAY "PY700 - RANGE START AFTER RANGE END"
030100     END-IF.
030200 AA030-EXIT.
030300     EXIT     SECTION.
030400*
030500 AA040-LOAD-WORKING-TIME-TABLE SECTION.
030600*******************************************
030700*
030800     MOVE     ZERO TO WS-WKT-CNT.
030900     READ     PY-WORKING-TIME-FILE
031000              AT END SET WS-WKT-EOF TO TRUE
031100     END-READ.
031200     PERFORM  AA045-LOAD-ONE-PATTERN
031300              UNTIL WS-WKT-EOF.
031400 AA040-EXIT.
031500     EXIT     SECTION.
031600*
031700 AA045-LOAD-ONE-PATTERN      SECTION.
031800*******************************************
031900*
032000     IF       WS-WKT-CNT < WS-WKT-MAX
032100              ADD 1 TO WS-WKT-CNT
032200              SET  WS-WKT-IDX TO WS-WKT-CNT
032300              MOVE WT-PERSON-ID      TO
032400                       WS-WKT-PERSON-ID (WS-WKT-IDX)
032500              MOVE WT-VALID-FROM     TO
032600                       WS-WKT-VALID-FROM (WS-WKT-IDX)
032700              MOVE WT-FEDERAL-STATE-OVERRIDE TO
032800                       WS-WKT-FED-STATE (WS-WKT-IDX)
032900              PERFORM AA046-COPY-ONE-DAY
033000                       VARYING WS-A FROM 1 BY 1
033100                       UNTIL WS-A > 7
033200     END-IF.
033300     READ     PY-WORKING-TIME-FILE
033400              AT END SET WS-WKT-EOF TO TRUE
033500     END-READ.
033600 AA045-EXIT.
033700     EXIT     SECTION.
033800*
033900 AA046-COPY-ONE-DAY          SECTION.
034000*******************************************
034100*
034200     MOVE     WT-DAY-LENGTH (WS-A) TO
034300                       WS-WKT-DAYS (WS-WKT-IDX WS-A).
034400 AA046-EXIT.
034500     EXIT     SECTION.
034600*
034700 AA050-PROCESS-PERSONS       SECTION.
034800*******************************************
034900*
035000     ADD      1 TO WS-PERSON-CNT.
035100     ADD      1 TO WS-REC-CNT.
035150*
035160*    NB - PERSON-ACTIVE IS NOT TESTED HERE - THE CALENDAR IS
035170*    BUILT FOR EVERY PERSON RECORD SUPPLIED, ACTIVE OR NOT.
035180*    HR-4488 - AN EARLIER CUT OF THIS BUILD SKIPPED INACTIVE
035190*    PERSONS AND SILENTLY PRODUCED NO CALENDAR ROWS FOR THEM.
035200     PERFORM  BB100-FIND-GOVERNING-RECORDS.
035300     PERFORM  BB200-PROCESS-SUB-RANGE
035400              VARYING WS-GOV-IDX FROM 1 BY 1
035500              UNTIL WS-GOV-IDX > WS-GOV-CNT.
035800     READ     PY-PERSON-FILE
035900              AT END SET WS-PRS-EOF TO TRUE
036000     END-READ.
036100 AA050-EXIT.
036200     EXIT     SECTION.
036300*
036400 BB100-FIND-GOVERNING-RECORDS SECTION.
036500*******************************************
036600*
036700*    WALKS THE WORKING-TIME TABLE (LOADED IN PERSON, THEN
036800*    VALID-FROM DESCENDING ORDER AS DELIVERED) FOR THIS
036900*    PERSON, BUILDING ONE GOVERNING-TABLE ENTRY PER SPAN
037000*    OF THE RUN'S DATE RANGE THAT A DISTINCT PATTERN COVERS.
037010*
037020*    HR-4488 - THE MOST RECENT RECORD GOVERNS THROUGH
037030*    WS-RANGE-END; EACH OLDER RECORD THEN GOVERNS THROUGH THE
037040*    DAY BEFORE THE NEWER RECORD'S SPAN START (WS-SPAN-END IS
037050*    CARRIED BACKWARDS FOR THIS, NOT THE 2-BYTE WS-B - THAT
037060*    ONLY EVER HELD A 4-DIGIT DIVIDE REMAINDER BEFORE AND
037070*    COULD NOT HOLD A CCYYMMDD DATE).  THE WALK STOPS AS SOON
037080*    AS A RECORD'S SPAN START REACHES WS-RANGE-START - OLDER
037090*    RECORDS, IF ANY, ARE NOT NEEDED AND MUST NOT ALSO BE
037095*    GIVEN A GOVERNING ENTRY OR THEIR DATES WOULD DUPLICATE
037098*    THE ONE JUST BUILT.
037100*
037200     MOVE     ZERO TO WS-GOV-CNT.
037210     MOVE     "N" TO WS-GOV-WALK-SW.
037300     MOVE     WS-RANGE-END TO WS-SPAN-END.
037400     PERFORM  BB101-SCAN-ONE-PATTERN
037500              VARYING WS-A FROM 1 BY 1
037600              UNTIL WS-A > WS-WKT-CNT OR WS-GOV-WALK-DONE.
037700 BB100-EXIT.
037800     EXIT     SECTION.
037900*
038000 BB101-SCAN-ONE-PATTERN      SECTION.
038100*******************************************
038200*
038300     IF       WS-WKT-PERSON-ID (WS-A) = PERSON-ID
038400              AND WS-WKT-VALID-FROM (WS-A) <= WS-RANGE-END
038500              AND WS-GOV-CNT < 500
038600              ADD 1 TO WS-GOV-CNT
038700              SET WS-GOV-IDX TO WS-GOV-CNT
038800              MOVE WS-A TO WS-GOV-WKT-IDX (WS-GOV-IDX)
038900              MOVE WS-SPAN-END TO WS-GOV-SPAN-END (WS-GOV-IDX)
038920              IF  WS-WKT-VALID-FROM (WS-A) > WS-RANGE-START
039000                  MOVE WS-WKT-VALID-FROM (WS-A) TO
039100                       WS-GOV-SPAN-START (WS-GOV-IDX)
039200              ELSE
039300                  MOVE WS-RANGE-START TO
039400                       WS-GOV-SPAN-START (WS-GOV-IDX)
039500              END-IF
039520              IF  WS-GOV-SPAN-START (WS-GOV-IDX) NOT > WS-RANGE-START
039540                  SET WS-GOV-WALK-DONE TO TRUE
039560              ELSE
039580                  MOVE WS-GOV-SPAN-START (WS-GOV-IDX) TO
039590                       WS-SPAN-END
039600                  PERFORM ZZ092-DECREMENT-SPAN-END
039620              END-IF
039700     END-IF.
039800 BB101-EXIT.
039900     EXIT     SECTION.
040000*
040100 BB200-PROCESS-SUB-RANGE     SECTION.
040200*******************************************
040300*
040400     PERFORM  BB105-RESOLVE-FEDERAL-STATE.
040500     MOVE     WS-GOV-SPAN-START (WS-GOV-IDX) TO WS-CURRENT-DATE.
040600     PERFORM  BB205-PROCESS-ONE-DAY
040700              UNTIL WS-CURRENT-DATE > WS-GOV-SPAN-END (WS-GOV-IDX).
040800 BB200-EXIT.
040900     EXIT     SECTION.
041000*
041100 BB105-RESOLVE-FEDERAL-STATE SECTION.
041200*******************************************
041300*
041400*    THE WORKING-TIME PATTERN'S OWN OVERRIDE WINS IF PRESENT,
041500*    ELSE THE RUN'S DEFAULT FEDERAL STATE APPLIES.  HR-4492 -
041550*    PERSON IS NOT CONSULTED FOR THIS - SEE THE 19/11/90 ENTRY
041570*    ABOVE.
041600*
041700     IF       WS-WKT-FED-STATE
041800              (WS-GOV-WKT-IDX (WS-GOV-IDX)) NOT = SPACES
041900              MOVE WS-WKT-FED-STATE
042000                       (WS-GOV-WKT-IDX (WS-GOV-IDX)) TO
042100                       WS-RESOLVED-FED-STATE
042200     ELSE
042300              MOVE WS-DEFAULT-FEDERAL-STATE TO
042400                       WS-RESOLVED-FED-STATE
042500     END-IF.
043100 BB105-EXIT.
043200     EXIT     SECTION.
043300*
043400 BB205-PROCESS-ONE-DAY       SECTION.
043500*******************************************
043600*
043700     PERFORM  ZZ080-ZELLER-DAY-OF-WEEK.
043800     SET      WS-A TO WS-DOW.
043900     MOVE     WS-WKT-DAYS (WS-GOV-WKT-IDX (WS-GOV-IDX) WS-A) TO
044000              WS-CONFIG-DAY-LENGTH.
044100     PERFORM  BB210-CLASSIFY-DAY.
044200     PERFORM  BB300-WRITE-CALENDAR-ENTRY.
044300     PERFORM  ZZ090-INCREMENT-DATE.
044400 BB205-EXIT.
044500     EXIT     SECTION.
044600*
044700 BB210-CLASSIFY-DAY          SECTION.
044800*******************************************
044900*
045000*    LOOK UP TODAY IN THE HOLIDAY TABLE FOR THE RESOLVED
045100*    FEDERAL STATE, THEN CLASSIFY THE MORNING AND NOON
045200*    HALVES AGAINST THE CONFIGURED DAY-LENGTH AND ANY
045300*    HOLIDAY DAY-LENGTH FOUND.
045400*
045500     MOVE     "W" TO WS-MORNING-TYPE.
045600     MOVE     "W" TO WS-NOON-TYPE.
045700     IF       WS-CONFIG-DAY-LENGTH = "ZE"
045800              MOVE "N" TO WS-MORNING-TYPE
045900              MOVE "N" TO WS-NOON-TYPE
046000     ELSE
046100              IF  WS-CONFIG-DAY-LENGTH = "MO"
046200                  MOVE "N" TO WS-NOON-TYPE
046300              END-IF
046400              IF  WS-CONFIG-DAY-LENGTH = "NO"
046500                  MOVE "N" TO WS-MORNING-TYPE
046600              END-IF
046700*
046800*             STEP 4'S GUARD - HOLIDAY LOOKUP ONLY WHEN THE
046900*             CONFIGURED DAY-LENGTH IS NOT ZERO.
047000*
047100              SET WS-HOL-NOT-FOUND TO TRUE
047200              SEARCH ALL WS-HOLIDAY-ENTRY
047300                       AT END SET WS-HOL-NOT-FOUND TO TRUE
047400                       WHEN  WS-HOL-DATE (WS-HOL-IDX) =
047500                                       WS-CURRENT-DATE
047600                             AND WS-HOL-STATE (WS-HOL-IDX) =
047700                                       WS-RESOLVED-FED-STATE
047800                             SET WS-HOL-FOUND TO TRUE
047900                             MOVE WS-HOL-LEN (WS-HOL-IDX) TO
048000                                       WS-HOL-DAY-LENGTH
048100              END-SEARCH
048200              IF  WS-HOL-FOUND
048300                  IF  WS-HOL-DAY-LENGTH = "FU"
048400                      IF  WS-MORNING-TYPE = "W"
048500                          MOVE "H" TO WS-MORNING-TYPE
048600                      END-IF
048700                      IF  WS-NOON-TYPE = "W"
048800                          MOVE "H" TO WS-NOON-TYPE
048900                      END-IF
049000                  ELSE
049100                      IF  WS-HOL-DAY-LENGTH = "MO"
049200                          AND WS-MORNING-TYPE = "W"
049300                          MOVE "H" TO WS-MORNING-TYPE
049400                      END-IF
049500                      IF  WS-HOL-DAY-LENGTH = "NO"
049600                          AND WS-NOON-TYPE = "W"
049700                          MOVE "H" TO WS-NOON-TYPE
049800                      END-IF
049900                  END-IF
050000              END-IF
050100     END-IF.
050200*
050300*    STEP 5 - DERIVE THE RESULTANT OVERALL DAY-LENGTH FROM THE
050400*    FINAL MORNING/NOON TYPES.
050500*
050600     EVALUATE TRUE
050700              WHEN WS-MORNING-TYPE = "W" AND WS-NOON-TYPE = "W"
050800                       MOVE "FU" TO WS-RESULT-DAY-LENGTH
050900              WHEN WS-MORNING-TYPE = "W" AND WS-NOON-TYPE NOT = "W"
051000                       MOVE "MO" TO WS-RESULT-DAY-LENGTH
051100              WHEN WS-MORNING-TYPE NOT = "W" AND WS-NOON-TYPE = "W"
051200                       MOVE "NO" TO WS-RESULT-DAY-LENGTH
051300              WHEN OTHER
051400                       MOVE "ZE" TO WS-RESULT-DAY-LENGTH
051500     END-EVALUATE.
051600 BB210-EXIT.
051700     EXIT     SECTION.
051800*
051900 BB300-WRITE-CALENDAR-ENTRY  SECTION.
052000*******************************************
052100*
052200     MOVE     SPACES             TO PY-CALENDAR-RECORD.
052300     MOVE     PERSON-ID          TO CAL-PERSON-ID.
052400     MOVE     WS-CURRENT-DATE    TO CAL-DATE.
052500     MOVE     WS-RESULT-DAY-LENGTH TO CAL-DAY-LENGTH.
052600     MOVE     WS-MORNING-TYPE    TO CAL-MORNING-TYPE.
052700     MOVE     WS-NOON-TYPE       TO CAL-NOON-TYPE.
052800     WRITE    PY-CALENDAR-RECORD.
052900     IF       PY-CAL-STATUS NOT = "00"
053000              DISPLAY "PY700 - PYCAL WRITE FAILED " PY-CAL-STATUS
053100     ELSE
053200              ADD 1 TO WS-CAL-CNT
053300     END-IF.
053400 BB300-EXIT.
053500     EXIT     SECTION.
053600*
053700 ZZ080-ZELLER-DAY-OF-WEEK    SECTION.
053800*******************************************
053900*
054000*    ZELLER'S CONGRUENCE - RETURNS 1=MONDAY THRU 7=SUNDAY
054100*    IN WS-DOW.  NO INTRINSIC FUNCTIONS USED.
054200*
054300     MOVE     WS-CD-CCYY OF WS-CURRENT-DATE-X TO WS-ZW-CCYY.
054400     MOVE     WS-CD-MM   OF WS-CURRENT-DATE-X TO WS-ZW-MM.
054500     MOVE     WS-CD-DD   OF WS-CURRENT-DATE-X TO WS-ZW-DD.
054600     IF       WS-ZW-MM < 3
054700              COMPUTE WS-ZW-ADJ-MM   = WS-ZW-MM + 12
054800              COMPUTE WS-ZW-ADJ-CCYY = WS-ZW-CCYY - 1
054900     ELSE
055000              MOVE WS-ZW-MM   TO WS-ZW-ADJ-MM
055100              MOVE WS-ZW-CCYY TO WS-ZW-ADJ-CCYY
055200     END-IF.
055300     DIVIDE   WS-ZW-ADJ-CCYY BY 100
055400              GIVING WS-ZW-J REMAINDER WS-ZW-K.
055500     COMPUTE  WS-ZW-TERM1 = (13 * (WS-ZW-ADJ-MM + 1)) / 5.
055600     COMPUTE  WS-ZW-TERM2 = (WS-ZW-K / 4) + (WS-ZW-J / 4)
055700                            + (5 * WS-ZW-J).
055800     COMPUTE  WS-ZW-H = (WS-ZW-DD + WS-ZW-TERM1 + WS-ZW-K
055900                         + WS-ZW-TERM2) - (2 * WS-ZW-J).
056000     DIVIDE   WS-ZW-H BY 7 GIVING WS-A REMAINDER WS-ZW-DOW.
056100     EVALUATE WS-ZW-DOW
056200              WHEN 0 MOVE 6 TO WS-DOW
056300              WHEN 1 MOVE 7 TO WS-DOW
056400              WHEN OTHER COMPUTE WS-DOW = WS-ZW-DOW - 1
056500     END-EVALUATE.
056600 ZZ080-EXIT.
056700     EXIT     SECTION.
056800*
056900 ZZ090-INCREMENT-DATE        SECTION.
057000*******************************************
057100*
057200*    ADDS ONE DAY TO WS-CURRENT-DATE, CARRYING INTO THE
057300*    MONTH AND YEAR AS NEEDED.  NO INTRINSIC FUNCTIONS USED.
057400*
057500     PERFORM  ZZ095-TEST-LEAP-YEAR.
057600     ADD      1 TO WS-CD-DD.
057700     SET      WS-A TO WS-CD-MM.
057800     IF       WS-CD-MM = 2 AND WS-IS-LEAP-YEAR
057900              IF  WS-CD-DD > 29
058000                  MOVE 1 TO WS-CD-DD
058100                  ADD 1 TO WS-CD-MM
058200              END-IF
058300     ELSE
058400              IF  WS-CD-DD > WS-DIM (WS-A)
058500                  MOVE 1 TO WS-CD-DD
058600                  ADD 1 TO WS-CD-MM
058700              END-IF
058800     END-IF.
058900     IF       WS-CD-MM > 12
059000              MOVE 1 TO WS-CD-MM
059100              ADD 1 TO WS-CD-CCYY
059200     END-IF.
059300 ZZ090-EXIT.
059400     EXIT     SECTION.
059500*
059600 ZZ095-TEST-LEAP-YEAR        SECTION.
059700*******************************************
059800*
059900     DIVIDE   WS-CD-CCYY BY 4   GIVING WS-B REMAINDER WS-LT-REM-4.
060000     DIVIDE   WS-CD-CCYY BY 100 GIVING WS-B REMAINDER WS-LT-REM-100.
060100     DIVIDE   WS-CD-CCYY BY 400 GIVING WS-B REMAINDER WS-LT-REM-400.
060200     IF       WS-LT-REM-4 = ZERO
060300              AND (WS-LT-REM-100 NOT = ZERO OR WS-LT-REM-400 = ZERO)
060400              SET WS-IS-LEAP-YEAR TO TRUE
060500     ELSE
060600              SET WS-IS-NOT-LEAP-YEAR TO TRUE
060700     END-IF.
060800 ZZ095-EXIT.
060900     EXIT     SECTION.
061000*
061010 ZZ092-DECREMENT-SPAN-END    SECTION.
061020*******************************************
061030*
061040*    SUBTRACTS ONE DAY FROM WS-SPAN-END, BORROWING BACK INTO
061050*    THE PRIOR MONTH/YEAR AS NEEDED - THE MIRROR IMAGE OF
061060*    ZZ090 FOR THE GOVERNING-RECORD WALK IN BB101.  HR-4488.
061065*    USES WS-C, NOT WS-A, FOR THE WS-DIM SUBSCRIPT - WS-A IS
061066*    THE OUTER PERFORM-VARYING INDEX FOR THE BB101 WALK THAT
061067*    CALLS THIS AND MUST NOT BE DISTURBED.
061070*
061080     SUBTRACT 1 FROM WS-SE-DD.
061090     IF       WS-SE-DD = ZERO
061100              SUBTRACT 1 FROM WS-SE-MM
061110              IF  WS-SE-MM = ZERO
061120                  MOVE 12 TO WS-SE-MM
061130                  SUBTRACT 1 FROM WS-SE-CCYY
061140              END-IF
061150              PERFORM ZZ096-TEST-LEAP-YEAR-SE
061160              SET WS-C TO WS-SE-MM
061170              IF  WS-SE-MM = 2 AND WS-IS-LEAP-YEAR
061180                  MOVE 29 TO WS-SE-DD
061190              ELSE
061200                  MOVE WS-DIM (WS-C) TO WS-SE-DD
061210              END-IF
061220     END-IF.
061230 ZZ092-EXIT.
061240     EXIT     SECTION.
061250*
061260 ZZ096-TEST-LEAP-YEAR-SE     SECTION.
061270*******************************************
061280*
061290     DIVIDE   WS-SE-CCYY BY 4   GIVING WS-B REMAINDER WS-LT-REM-4.
061300     DIVIDE   WS-SE-CCYY BY 100 GIVING WS-B REMAINDER WS-LT-REM-100.
061310     DIVIDE   WS-SE-CCYY BY 400 GIVING WS-B REMAINDER WS-LT-REM-400.
061320     IF       WS-LT-REM-4 = ZERO
061330              AND (WS-LT-REM-100 NOT = ZERO OR WS-LT-REM-400 = ZERO)
061340              SET WS-IS-LEAP-YEAR TO TRUE
061350     ELSE
061360              SET WS-IS-NOT-LEAP-YEAR TO TRUE
061370     END-IF.
061380 ZZ096-EXIT.
061390     EXIT     SECTION.
061400*
