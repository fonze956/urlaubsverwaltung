000100*
000200*  FD FOR WORKING-TIME CALENDAR OUTPUT FILE.
000300* 07/12/25 VBC - CREATED.
000400*
000500 FD  PY-CALENDAR-FILE.
000600 COPY "wspycal.cob".
000700*
