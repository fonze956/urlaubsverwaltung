000100*
000200*  SELECT FOR WORKING-TIME CALENDAR OUTPUT FILE.
000300* 07/12/25 VBC - CREATED.
000400*
000500     SELECT   PY-CALENDAR-FILE ASSIGN TO "PYCAL"
000600              ORGANIZATION IS SEQUENTIAL
000700              FILE STATUS IS PY-CAL-STATUS.
000800*
