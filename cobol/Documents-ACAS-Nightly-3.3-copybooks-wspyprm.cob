000100*******************************************
000200*                                          *
000300*  RECORD DEFINITION FOR CALENDAR RUN     *
000400*     CONTROL FILE                        *
000500*     USES RRN = 1 - SINGLE RECORD FILE,  *
000600*     SAME CONVENTION AS PY-PARAM1-FILE.  *
000700*******************************************
000800*  FILE SIZE 41 BYTES PADDED TO 60 BY FILLER.
000900*
001000* 08/12/25 VBC - CREATED - CARRIES THE ONE THING THIS RUN
001100*                NEEDS THAT PY-PARAM1 DOES NOT: THE DEFAULT
001200*                FEDERAL STATE AND THE RUN'S DATE RANGE.
001300* 14/01/26 VBC -    .01 ADDED PRM-USE-YEAR-FLAG/PRM-RANGE-YEAR
001400*                       SO A RUN CAN BE GIVEN A CALENDAR YEAR
001500*                       INSTEAD OF EXPLICIT START/END DATES.
001600*
001700 01  PY-PARAM-RECORD.
001800     03  PRM-DEFAULT-FEDERAL-STATE
001900                                  PIC X(20).
002000     03  PRM-USE-YEAR-FLAG        PIC X.
002100         88  PRM-USE-YEAR                VALUE "Y".
002200         88  PRM-USE-EXPLICIT-RANGE       VALUE "N".
002300     03  PRM-RANGE-YEAR           PIC 9(4).
002400     03  PRM-RANGE-START          PIC 9(8).
002500     03  PRM-RANGE-END            PIC 9(8).
002600     03  FILLER                   PIC X(19).
002700*
