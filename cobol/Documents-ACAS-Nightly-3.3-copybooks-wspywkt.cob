000100*******************************************
000200*                                          *
000300*  RECORD DEFINITION FOR WORKING-TIME     *
000400*     PATTERN FILE (EFFECTIVE-DATED)      *
000500*     USES WT-PERSON-ID + WT-VALID-FROM   *
000600*                                          *
000700*  DELIVERED SORTED BY PERSON THEN BY     *
000800*  WT-VALID-FROM DESCENDING - MOST RECENT *
000900*  PATTERN FIRST FOR THAT PERSON.         *
001000*******************************************
001100*  FILE SIZE 51 BYTES PADDED TO 60 BY FILLER.
001200*
001300*  DAY-LENGTH CODES USED THROUGHOUT (ALSO ON THE HOLIDAY
001400*  TABLE AND THE CALENDAR OUTPUT RECORD) -
001500*     ZE = ZERO        - NO WORKING TIME
001600*     MO = MORNING      - FIRST HALF DAY ONLY
001700*     NO = NOON         - SECOND HALF DAY ONLY
001800*     FU = FULL          - BOTH HALVES
001900*
002000* 05/12/25 VBC - CREATED FOR THE LEAVE/VACATION CALENDAR
002100*                BUILD, MODELLED ON THE PAY-TRANSACTIONS
002200*                EFFECTIVE-DATED RECORD.
002300* 22/01/26 VBC -    .01 ADDED WT-WEEK-DAYS-TBL REDEFINES SO
002400*                       THE DAY-OF-WEEK CAN BE USED DIRECTLY
002500*                       AS A SUBSCRIPT IN PY700.
002600*
002700 01  PY-WORKING-TIME-RECORD.
002800     03  WT-PERSON-ID             PIC 9(9).
002900     03  WT-VALID-FROM            PIC 9(8).
003000     03  WT-FEDERAL-STATE-OVERRIDE
003100                                  PIC X(20).
003200     03  WT-WEEK-DAYS.
003300         05  WT-MONDAY            PIC X(2).
003400         05  WT-TUESDAY           PIC X(2).
003500         05  WT-WEDNESDAY         PIC X(2).
003600         05  WT-THURSDAY          PIC X(2).
003700         05  WT-FRIDAY            PIC X(2).
003800         05  WT-SATURDAY          PIC X(2).
003900         05  WT-SUNDAY            PIC X(2).
004000     03  WT-WEEK-DAYS-TBL REDEFINES WT-WEEK-DAYS.
004100         05  WT-DAY-LENGTH        PIC X(2)  OCCURS 7.
004200     03  FILLER                   PIC X(9).
004300*
