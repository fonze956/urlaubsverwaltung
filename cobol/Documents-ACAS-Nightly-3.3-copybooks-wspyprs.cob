000100*******************************************
000200*                                          *
000300*  RECORD DEFINITION FOR PERSON           *
000400*           MASTER FILE                   *
000500*     USES PERSON-ID AS KEY               *
000600*******************************************
000700*  FILE SIZE 180 BYTES PADDED TO 200 BY FILLER.
000800*
000900* 04/12/25 VBC - CREATED FOR THE LEAVE/VACATION CALENDAR
001000*                EXTRACT OFF THE HR PERSON MASTER.
001100* 19/01/26 VBC - FEDERAL-STATE-OVERRIDE WIDENED TO X(20) TO
001200*                MATCH THE HOLIDAY TABLE KEY (WAS X(10)).
001300* 11/02/26 VBC -    .01 PERSON-ACTIVE NOW VALIDATED AGAINST
001400*                       88-LEVELS PERSON-IS-ACTIVE/INACTIVE.
001500*
001600 01  PY-PERSON-RECORD.
001700     03  PERSON-ID                PIC 9(9).
001800     03  PERSON-NICE-NAME         PIC X(60).
001900     03  PERSON-USERNAME          PIC X(30).
002000     03  PERSON-EMAIL             PIC X(60).
002100     03  PERSON-ACTIVE            PIC X.
002200         88  PERSON-IS-ACTIVE            VALUE "Y".
002300         88  PERSON-IS-INACTIVE          VALUE "N".
002400     03  PERSON-FEDERAL-STATE-OVERRIDE
002500                                  PIC X(20).
002600     03  FILLER                   PIC X(20).
002700*
