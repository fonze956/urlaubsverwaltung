000100*******************************************
000200*                                          *
000300*  RECORD DEFINITION FOR PUBLIC-HOLIDAY   *
000400*           CALENDAR FILE                 *
000500*     KEYED BY PH-DATE + PH-FEDERAL-STATE *
000600*******************************************
000700*  FILE SIZE 30 BYTES PADDED TO 40 BY FILLER.
000800*
000900* 06/12/25 VBC - CREATED FOR THE LEAVE/VACATION CALENDAR
001000*                BUILD, MODELLED ON THE LWT WITHHOLDING
001100*                TABLE LOAD-ONCE-PER-RUN SHAPE.
001200*
001300 01  PY-HOLIDAY-RECORD.
001400     03  PH-DATE                  PIC 9(8).
001500     03  PH-FEDERAL-STATE         PIC X(20).
001600     03  PH-DAY-LENGTH            PIC X(2).
001700     03  FILLER                   PIC X(10).
001800*
