000100*
000200*  SELECT FOR PUBLIC-HOLIDAY CALENDAR FILE.
000300* 06/12/25 VBC - CREATED.
000400*
000500     SELECT   PY-HOLIDAY-FILE ASSIGN TO "PYHOL"
000600              ORGANIZATION IS SEQUENTIAL
000700              FILE STATUS IS PY-HOL-STATUS.
000800*
