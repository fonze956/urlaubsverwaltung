000100*
000200*  FD FOR EMAIL-ADDRESS FORMAT CHECK FILES - IN & OUT.
000300* 09/12/25 VBC - CREATED.
000400*
000500 FD  PY-EMAIL-CHECK-IN-FILE.
000600 COPY "wspyeck.cob".
000700 FD  PY-EMAIL-CHECK-OUT-FILE.
000800 01  PY-EMAIL-CHECK-OUT-RECORD.
000900     03  EC-OUT-EMAIL-ADDRESS     PIC X(60).
001000     03  EC-OUT-VALID-FLAG        PIC X.
001100     03  FILLER                   PIC X(9).
001200*
