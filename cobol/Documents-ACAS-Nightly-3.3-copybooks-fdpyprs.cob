000100*
000200*  FD FOR PERSON MASTER (EXTRACT) FILE.
000300* 04/12/25 VBC - CREATED.
000400*
000500 FD  PY-PERSON-FILE.
000600 COPY "wspyprs.cob".
000700*
