000100*
000200*  FD FOR WORKING-TIME PATTERN FILE.
000300* 05/12/25 VBC - CREATED.
000400*
000500 FD  PY-WORKING-TIME-FILE.
000600 COPY "wspywkt.cob".
000700*
