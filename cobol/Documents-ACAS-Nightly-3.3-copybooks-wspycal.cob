000100*******************************************
000200*                                          *
000300*  RECORD DEFINITION FOR WORKING-TIME     *
000400*     CALENDAR OUTPUT FILE                *
000500*     ONE REC PER PERSON PER CAL-DATE     *
000600*******************************************
000700*  FILE SIZE 21 BYTES PADDED TO 30 BY FILLER.
000800*
000900*  CAL-MORNING-TYPE / CAL-NOON-TYPE -
001000*     W = WORKDAY, N = NO-WORKDAY, H = PUBLIC-HOLIDAY
001100*
001200* 07/12/25 VBC - CREATED FOR THE LEAVE/VACATION CALENDAR
001300*                BUILD, MODELLED ON THE CHECK-REGISTER
001400*                OUTPUT RECORD.
001500*
001600 01  PY-CALENDAR-RECORD.
001700     03  CAL-PERSON-ID            PIC 9(9).
001800     03  CAL-DATE                 PIC 9(8).
001900     03  CAL-DAY-LENGTH           PIC X(2).
002000     03  CAL-MORNING-TYPE         PIC X.
002100         88  CAL-MORNING-IS-WORKDAY      VALUE "W".
002200         88  CAL-MORNING-IS-NON-WORKDAY  VALUE "N".
002300         88  CAL-MORNING-IS-HOLIDAY      VALUE "H".
002400     03  CAL-NOON-TYPE             PIC X.
002500         88  CAL-NOON-IS-WORKDAY         VALUE "W".
002600         88  CAL-NOON-IS-NON-WORKDAY     VALUE "N".
002700         88  CAL-NOON-IS-HOLIDAY         VALUE "H".
002800     03  FILLER                   PIC X(9).
002900*
