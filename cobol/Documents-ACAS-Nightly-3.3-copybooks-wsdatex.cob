000100*******************************************
000200*                                          *
000300*  WORKING-STORAGE FOR CALENDAR DATE      *
000400*     ARITHMETIC - DAY INCREMENT, LEAP    *
000500*     YEAR TEST & ZELLER DAY-OF-WEEK.     *
000600*                                          *
000700*  NO INTRINSIC FUNCTIONS USED - THIS SHOP *
000800*  STILL TARGETS COMPILERS THAT PREDATE   *
000900*  FUNCTION INTEGER/MOD, SO IT IS ALL     *
001000*  DONE THE OLD WAY WITH DIVIDE/REMAINDER.*
001100*******************************************
001200*
001300* 10/12/25 VBC - CREATED FOR THE LEAVE/VACATION CALENDAR
001400*                BUILD - LIFTED THE DAY-INCREMENT SHAPE
001500*                FROM THE WT/CHK EFFECTIVE-DATE HANDLING
001600*                AND ADDED ZELLER'S RULE FOR DAY-OF-WEEK.
001700*
001800 01  WS-DATE-WORK.
001900     03  WS-DW-CCYY               PIC 9(4).
002000     03  WS-DW-MM                 PIC 99.
002100     03  WS-DW-DD                 PIC 99.
002200 01  WS-DATE-WORK9 REDEFINES WS-DATE-WORK
002300                              PIC 9(8).
002400*
002500 01  WS-DAYS-IN-MONTH-VALUES.
002600     03  FILLER                   PIC 99  VALUE 31.
002700     03  FILLER                   PIC 99  VALUE 28.
002800     03  FILLER                   PIC 99  VALUE 31.
002900     03  FILLER                   PIC 99  VALUE 30.
003000     03  FILLER                   PIC 99  VALUE 31.
003100     03  FILLER                   PIC 99  VALUE 30.
003200     03  FILLER                   PIC 99  VALUE 31.
003300     03  FILLER                   PIC 99  VALUE 31.
003400     03  FILLER                   PIC 99  VALUE 30.
003500     03  FILLER                   PIC 99  VALUE 31.
003600     03  FILLER                   PIC 99  VALUE 30.
003700     03  FILLER                   PIC 99  VALUE 31.
003800     03  FILLER                   PIC X   VALUE SPACE.
003900 01  WS-DAYS-IN-MONTH REDEFINES WS-DAYS-IN-MONTH-VALUES.
004000     03  WS-DIM                   PIC 99  OCCURS 12.
004100     03  FILLER                   PIC X.
004200*
004300 01  WS-LEAP-TEST.
004400     03  WS-LT-REM-4              PIC 9        COMP.
004500     03  WS-LT-REM-100            PIC 99       COMP.
004600     03  WS-LT-REM-400            PIC 999      COMP.
004700     03  WS-LT-FLAG               PIC X.
004800         88  WS-IS-LEAP-YEAR             VALUE "Y".
004900         88  WS-IS-NOT-LEAP-YEAR         VALUE "N".
005000     03  FILLER                   PIC X(3).
005100*
005200 01  WS-ZELLER-WORK.
005300     03  WS-ZW-CCYY               PIC 9(4)     COMP.
005400     03  WS-ZW-MM                 PIC 99       COMP.
005500     03  WS-ZW-DD                 PIC 99       COMP.
005600     03  WS-ZW-ADJ-MM             PIC 99       COMP.
005700     03  WS-ZW-ADJ-CCYY           PIC 9(4)     COMP.
005800     03  WS-ZW-K                  PIC 99       COMP.
005900     03  WS-ZW-J                  PIC 99       COMP.
006000     03  WS-ZW-TERM1              PIC S9(4)    COMP.
006100     03  WS-ZW-TERM2              PIC S9(4)    COMP.
006200     03  WS-ZW-H                  PIC S9(4)    COMP.
006300     03  WS-ZW-DOW                PIC 9        COMP.
006400     03  FILLER                   PIC X(3).
006500*
