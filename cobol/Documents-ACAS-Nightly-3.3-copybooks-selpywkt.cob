000100*
000200*  SELECT FOR WORKING-TIME PATTERN FILE.
000300* 05/12/25 VBC - CREATED.
000400*
000500     SELECT   PY-WORKING-TIME-FILE ASSIGN TO "PYWKT"
000600              ORGANIZATION IS SEQUENTIAL
000700              FILE STATUS IS PY-WKT-STATUS.
000800*
