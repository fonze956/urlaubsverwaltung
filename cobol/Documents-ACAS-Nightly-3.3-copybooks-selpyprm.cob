000100*
000200*  SELECT FOR CALENDAR RUN CONTROL FILE.
000300*     SINGLE RECORD - RRN = 1, SAME CONVENTION AS
000400*     PY-PARAM1-FILE.
000500* 08/12/25 VBC - CREATED.
000600*
000700     SELECT   PY-PARAM-FILE ASSIGN TO "PYPRM"
000800              ORGANIZATION IS RELATIVE
000900              ACCESS MODE IS RANDOM
001000              RELATIVE KEY IS RRN
001100              FILE STATUS IS PY-PRM-STATUS.
001200*
